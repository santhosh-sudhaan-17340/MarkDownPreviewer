000100*-----------------------------------------------------------*
000200* LGRACCE - ONE ACCOUNT-MASTER ENTRY, PACKED-DECIMAL FORM.   *
000300* COPIED UNDER AN OCCURS TABLE (LGRPOST, LGRACCV, LGRACCL)   *
000400* AND UNDER A SINGLE-ENTRY GROUP (LGRACCL-OUTPUT) SO THE     *
000500* SAME FIELD NAMES ARE USED EVERYWHERE AN ACCOUNT TRAVELS.   *
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:                                         *
000800*-----------------------------------------------------------*
000900* LGR001 - RBH - 14/03/1991 - INITIAL VERSION.               *
001000*-----------------------------------------------------------*
001100 10  LGR-ACCT-NUMBER             PIC X(20).
001200*            UNIQUE ACCOUNT NUMBER, E.G. ACC001
001300 10  LGR-ACCT-CUSTOMER-NAME      PIC X(30).
001400*            CUSTOMER NAME
001500 10  LGR-ACCT-BALANCE            PIC S9(15)V99 COMP-3.
001600*            CURRENT BALANCE, NEVER NEGATIVE
001700 10  LGR-ACCT-CURRENCY           PIC X(03).
001800*            ISO CURRENCY CODE
001900 10  LGR-ACCT-STATUS             PIC X(01).
002000     88  LGR-ACCT-ACTIVE                   VALUE "A".
002100     88  LGR-ACCT-FROZEN                   VALUE "F".
002200     88  LGR-ACCT-CLOSED                   VALUE "C".
002300 10  LGR-ACCT-TYPE                PIC X(01).
002400     88  LGR-ACCT-SAVINGS                  VALUE "S".
002500     88  LGR-ACCT-CHECKING                 VALUE "C".
002600     88  LGR-ACCT-BUSINESS                 VALUE "B".
002700 10  FILLER                       PIC X(05).
