000100*-----------------------------------------------------------*
000200* LGRTXN - TRANSACTION-RECORD FILE RECORD (DISPLAY FORM).    *
000300* LINE SEQUENTIAL AUDIT TRAIL - ONE ROW PER APPLIED OR       *
000400* FAILED LEG, WRITTEN IN THE ORDER THE LEGS ARE PROCESSED.   *
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:                                         *
000700*-----------------------------------------------------------*
000800* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
000900*-----------------------------------------------------------*
001000 05  LGR-TXN-FILE-DATA.
001100     10  TXNF-REFERENCE-NUMBER    PIC X(20).
001200*                GENERATED REFERENCE, E.G. DEP-0000001
001300     10  TXNF-ACCOUNT-NUMBER      PIC X(20).
001400*                ACCOUNT THIS ROW APPLIES TO
001500     10  TXNF-TYPE                PIC X(12).
001600*                DEPOSIT/WITHDRAWAL/TRANSFER_OUT/TRANSFER_IN
001700     10  TXNF-AMOUNT              PIC 9(13).99.
001800*                AMOUNT MOVED
001900     10  TXNF-BALANCE-AFTER       PIC 9(13).99.
002000*                BALANCE AFTER THIS TRANSACTION, ZERO IF FAILED
002100     10  TXNF-CURRENCY            PIC X(03).
002200*                ISO CURRENCY CODE
002300     10  TXNF-RELATED-ACCOUNT     PIC X(20).
002400*                OTHER LEG'S ACCOUNT - TRANSFERS ONLY
002500     10  TXNF-DESCRIPTION         PIC X(50).
002600*                MEMO, COPIED FROM THE REQUEST
002700     10  TXNF-STATUS              PIC X(07).
002800         88  TXNF-SUCCESS               VALUE "SUCCESS".
002900         88  TXNF-FAILED                VALUE "FAILED ".
003000     10  TXNF-FAILURE-REASON      PIC X(60).
003100*                SET WHEN TXNF-STATUS IS FAILED
003200 05  FILLER                       PIC X(16).
003300*                RESERVED FOR FUTURE USE
003400 05  LGR-TXN-FILE-ALPHA REDEFINES LGR-TXN-FILE-DATA
003500                                  PIC X(224).
