000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LGRCURV.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   LEDGER SERVICES.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - FOR INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPARE A PAIR OF
001200*               ISO CURRENCY CODES AND REPORT WHETHER THEY
001300*               MATCH.  USED BY THE TRANSFER VALIDATOR SO THE
001400*               SAME COMPARE RULE SERVES ANY OTHER CALLER THAT
001500*               NEEDS IT LATER.
001600*
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LGR001  14/03/1991 RBH     - INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* LGR031  23/09/1999 PDS     - Y2K REMEDIATION - NO DATE FIELDS
002300*                               ARE CARRIED BY THIS ROUTINE, NO
002400*                               CHANGE REQUIRED, RECOMPILED AND
002500*                               RE-CERTIFIED ONLY.
002600*----------------------------------------------------------------*
002700* LGR051  29/01/2009 ACF     - REQ 9904 - INITIAL VERSION OF
002800*                               THIS ROUTINE.  FACTORED OUT OF
002900*                               LGRTRF AS A COMMON MODULE.
003000*================================================================
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM LGRCURV **".
005300
005400 01  WK-C-COMMON.
005500     COPY LGRCOM.
005600
005610* LGR051 - TRACE AREA USED ONLY WHEN UPSI-0 IS SET ON AT THE
005620* JOB STEP, SO A MISMATCH CAN BE FOLLOWED THROUGH THE SYSTEM
005630* LOG WITHOUT A RECOMPILE WHEN THE DESK QUERIES A REJECT.
005640 01  WS-TRACE-PAIR-AREA.
005650     05  WS-TRACE-CURRENCY-1  PIC X(03).
005660     05  WS-TRACE-CURRENCY-2  PIC X(03).
005670 01  WS-TRACE-PAIR-ALPHA REDEFINES WS-TRACE-PAIR-AREA
005680                              PIC X(06).
005690
005700 01  WS-TRACE-FLAG-AREA.
005710     05  WS-TRACE-FLAG-VALUE  PIC X(01).
005720 01  WS-TRACE-FLAG-ALPHA REDEFINES WS-TRACE-FLAG-AREA
005730                              PIC X(01).
005735 01  WS-CALL-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
005740
005750*****************
005800 LINKAGE SECTION.
005900*****************
006000 COPY LGRCURL.
006100
006200********************************************
006300 PROCEDURE DIVISION USING LGR-CURL-RECORD.
006400********************************************
006500 MAIN-MODULE.
006600     PERFORM A000-COMPARE-CURRENCY-PAIR
006700        THRU A099-COMPARE-CURRENCY-PAIR-EX.
006800     EXIT PROGRAM.
006900
007000*---------------------------------------------------------------*
007100 A000-COMPARE-CURRENCY-PAIR.
007200*---------------------------------------------------------------*
007300     IF  LGR-CURL-CURRENCY-1 EQUAL LGR-CURL-CURRENCY-2
007400         SET  LGR-CURL-MATCH     TO TRUE
007500     ELSE
007600         SET  LGR-CURL-MISMATCH  TO TRUE
007700     END-IF.
007710
007715     ADD  1 TO WS-CALL-COUNT.
007720     IF  U0-ON
007730         MOVE LGR-CURL-CURRENCY-1 TO WS-TRACE-CURRENCY-1
007740         MOVE LGR-CURL-CURRENCY-2 TO WS-TRACE-CURRENCY-2
007750         MOVE LGR-CURL-MATCH-FLAG TO WS-TRACE-FLAG-VALUE
007760         DISPLAY "LGRCURV TRACE - CALL " WS-CALL-COUNT
007765                 " PAIR " WS-TRACE-PAIR-ALPHA
007770                 " FLAG " WS-TRACE-FLAG-ALPHA.
007800 A099-COMPARE-CURRENCY-PAIR-EX.
007900     EXIT.
008000
008100******************************************************************
008200************** END OF PROGRAM SOURCE -  LGRCURV *****************
008300******************************************************************
