000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LGRACCV.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   LEDGER SERVICES.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - FOR INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOCATE AN ACCOUNT
001200*               IN THE CALLER'S IN-MEMORY ACCOUNT MASTER TABLE
001300*               BY ACCOUNT NUMBER.  NO FILE I-O IS DONE HERE;
001400*               THE TABLE IS PASSED IN BY THE CALLER.
001500*
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* LGR001  14/03/1991 RBH     - INITIAL VERSION.
002000*----------------------------------------------------------------*
002100* LGR031  23/09/1999 PDS     - Y2K REMEDIATION - NO DATE FIELDS
002200*                               ARE CARRIED BY THIS ROUTINE, NO
002300*                               CHANGE REQUIRED, RECOMPILED AND
002400*                               RE-CERTIFIED ONLY.
002410*----------------------------------------------------------------*
002420* LGR046  12/03/2007 DMS     - REQ 9102 - HELPDESK COULD NOT TELL
002430*                               FROM THE JOB LOG WHY A TRANSFER OR
002440*                               POSTING CAME BACK "ACCOUNT NOT
002450*                               FOUND" WHEN THE DESK WAS SURE THE
002460*                               NUMBER WAS RIGHT.  ADDED A TRACE OF
002470*                               THE SEARCH KEY AND THE INDEX WHERE
002480*                               IT WAS FOUND, GATED ON UPSI-0 SO IT
002490*                               COSTS NOTHING WHEN SWITCHED OFF.
002500*================================================================
002600 EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003400                   UPSI-0 IS UPSI-SWITCH-0
003500                     ON  STATUS IS U0-ON
003600                     OFF STATUS IS U0-OFF.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100***************
004200 DATA DIVISION.
004300***************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM LGRACCV **".
004800
004900 01  WK-C-COMMON.
005000     COPY LGRCOM.
005100
005200 01  LGR-ACCL-IDX             PIC S9(07) COMP-3 VALUE ZERO.
005210
005220* LGR046 - TRACE AREA USED ONLY WHEN UPSI-0 IS SET ON AT THE
005230* JOB STEP, SO A SEARCH CAN BE FOLLOWED THROUGH THE SYSTEM LOG
005240* WITHOUT CODE CHANGES WHEN A BAD KEY IS REPORTED BY THE DESK.
005250 01  WS-TRACE-IDX-AREA.
005260     05  WS-TRACE-IDX-VALUE   PIC 9(07).
005270 01  WS-TRACE-IDX-ALPHA REDEFINES WS-TRACE-IDX-AREA
005280                              PIC X(07).
005290
005291 01  WS-TRACE-KEY-AREA.
005292     05  WS-TRACE-KEY-PREFIX  PIC X(03).
005293     05  WS-TRACE-KEY-SUFFIX  PIC X(17).
005294 01  WS-TRACE-KEY-ALPHA REDEFINES WS-TRACE-KEY-AREA
005295                              PIC X(20).
005296
005300*****************
005500 LINKAGE SECTION.
005600*****************
005700 COPY LGRACCL.
005800
005900 01  LGR-ACCL-TABLE-COUNT         PIC S9(07) COMP-3.
006000
006100 01  LGR-ACCL-TABLE.
006200     05  LGR-ACCL-ENTRY OCCURS 500 TIMES.
006300         COPY LGRACCE.
006350     05  FILLER               PIC X(05).
006400
006500********************************************
006600 PROCEDURE DIVISION USING LGR-ACCL-RECORD,
006700                           LGR-ACCL-TABLE-COUNT,
006800                           LGR-ACCL-TABLE.
006900********************************************
007000 MAIN-MODULE.
007100     PERFORM A000-SEARCH-ACCOUNT-TABLE
007200        THRU A099-SEARCH-ACCOUNT-TABLE-EX.
007300     EXIT PROGRAM.
007400
007500*---------------------------------------------------------------*
007600 A000-SEARCH-ACCOUNT-TABLE.
007700*---------------------------------------------------------------*
007800     SET  LGR-ACCL-NOT-FOUND TO TRUE.
007900     MOVE ZERO                TO LGR-ACCL-TABLE-INDEX.
008000     INITIALIZE LGR-ACCL-ENTRY-OUT.
008100
008200     IF  LGR-ACCL-TABLE-COUNT NOT GREATER THAN ZERO
008300         GO TO A099-SEARCH-ACCOUNT-TABLE-EX.
008400
008500     PERFORM B100-SCAN-ONE-ENTRY
008600        THRU B199-SCAN-ONE-ENTRY-EX
008700        VARYING LGR-ACCL-IDX FROM 1 BY 1
008800        UNTIL LGR-ACCL-IDX > LGR-ACCL-TABLE-COUNT
008900           OR LGR-ACCL-FOUND.
008910
008920     IF  U0-ON
008930         MOVE LGR-ACCL-SEARCH-KEY  TO WS-TRACE-KEY-ALPHA
008940         MOVE LGR-ACCL-TABLE-INDEX TO WS-TRACE-IDX-VALUE
008950         DISPLAY "LGRACCV TRACE - KEY " WS-TRACE-KEY-ALPHA
008960                 " FOUND AT INDEX " WS-TRACE-IDX-ALPHA.
009000
009100 A099-SEARCH-ACCOUNT-TABLE-EX.
009200     EXIT.
009300
009400 B100-SCAN-ONE-ENTRY.
009500     IF  LGR-ACCT-NUMBER OF LGR-ACCL-ENTRY (LGR-ACCL-IDX) EQUAL
009600         LGR-ACCL-SEARCH-KEY
009700         SET  LGR-ACCL-FOUND         TO TRUE
009800         MOVE LGR-ACCL-IDX           TO LGR-ACCL-TABLE-INDEX
009900         MOVE LGR-ACCL-ENTRY (LGR-ACCL-IDX)
010000                                     TO LGR-ACCL-ENTRY-OUT.
010100
010200 B199-SCAN-ONE-ENTRY-EX.
010300     EXIT.
010400
010500******************************************************************
010600************** END OF PROGRAM SOURCE -  LGRACCV ****************
010700******************************************************************
