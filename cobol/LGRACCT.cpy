000100*-----------------------------------------------------------*
000200* LGRACCT - ACCOUNT-MASTER FILE RECORD (DISPLAY FORM).       *
000300* LINE SEQUENTIAL, ONE ROW PER BANK ACCOUNT.  MONEY FIELD    *
000400* CARRIES AN EXPLICIT DECIMAL POINT FOR READABILITY; IT IS   *
000500* MOVED TO A COMP-3 TABLE ENTRY BEFORE ANY ARITHMETIC.       *
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:                                         *
000800*-----------------------------------------------------------*
000900* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
001000* LGR014 - KTM  - 02/09/1994 - REQ 4471 - WIDEN CUSTOMER     *
001100*                 NAME FROM 24 TO 30 BYTES.                  *
001200*-----------------------------------------------------------*
001300 05  LGR-ACCT-FILE-DATA.
001400     10  ACCTF-NUMBER             PIC X(20).
001500*                UNIQUE ACCOUNT NUMBER
001600     10  ACCTF-CUSTOMER-NAME      PIC X(30).
001700*                CUSTOMER NAME
001800     10  ACCTF-BALANCE            PIC 9(13).99.
001900*                CURRENT BALANCE
002000     10  ACCTF-CURRENCY           PIC X(03).
002100*                ISO CURRENCY CODE
002200     10  ACCTF-STATUS             PIC X(01).
002300*                A-ACTIVE  F-FROZEN  C-CLOSED
002400     10  ACCTF-TYPE               PIC X(01).
002500*                S-SAVINGS C-CHECKING B-BUSINESS
002600 05  FILLER                       PIC X(09).
002700*                RESERVED FOR FUTURE USE - LGR014
002800 05  LGR-ACCT-FILE-ALPHA REDEFINES LGR-ACCT-FILE-DATA
002900                                  PIC X(71).
