000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LGRBALU.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   LEDGER SERVICES.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - FOR INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST ONE DEPOSIT OR
001200*               WITHDRAWAL AGAINST ONE ACCOUNT ALREADY LOCATED BY
001300*               THE CALLER.  THE OPERATION CODE PASSED IN SELECTS
001400*               WHICH SET OF BUSINESS RULES IS APPLIED.  NO FILE
001500*               I-O IS DONE HERE - THE OLD BALANCE COMES IN AND
001600*               THE NEW BALANCE GOES OUT, LEAVING THE CALLER TO
001700*               REWRITE THE MASTER.
001800*
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* LGR001  14/03/1991 RBH     - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* LGR031  23/09/1999 PDS     - Y2K REMEDIATION - NO DATE FIELDS
002500*                               ARE CARRIED BY THIS ROUTINE, NO
002600*                               CHANGE REQUIRED, RECOMPILED AND
002700*                               RE-CERTIFIED ONLY.
002800*----------------------------------------------------------------*
002900* LGR044  17/07/2006 VEN     - REQ 8821 - INITIAL VERSION OF
003000*                               THIS ROUTINE.  FACTORED OUT OF
003100*                               LGRPOST SO LGRPOST, LGRTRF AND
003200*                               ANY FUTURE CALLER SHARE ONE SET
003300*                               OF DEPOSIT AND WITHDRAWAL RULES.
003400*================================================================
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                   UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM LGRBALU **".
005700
005800 01  WK-C-COMMON.
005900     COPY LGRCOM.
006000
006100 01  WS-STATUS-WORD                  PIC X(08).
006200
006300 01  WS-EDIT-AREA.
006400     05  WS-EDIT-ACCT-NUMBER         PIC X(20).
006500     05  WS-EDIT-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99.
006600     05  WS-EDIT-AVAILABLE           PIC Z,ZZZ,ZZZ,ZZ9.99.
006700     05  WS-EDIT-REQUIRED            PIC Z,ZZZ,ZZZ,ZZ9.99.
006750     05  FILLER                      PIC X(05).
006800 01  WS-EDIT-ALPHA REDEFINES WS-EDIT-AREA
006900                                     PIC X(73).
006910
006920* LGR044 - TRACE AREA USED ONLY WHEN UPSI-0 IS SET ON AT THE
006930* JOB STEP, SO A POSTING CAN BE FOLLOWED THROUGH THE SYSTEM
006940* LOG WITHOUT A RECOMPILE WHEN THE DESK QUERIES A REJECT.
006950 01  WS-TRACE-RESULT-AREA.
006960     05  WS-TRACE-RESULT-FLAG PIC X(01).
006970 01  WS-TRACE-RESULT-ALPHA REDEFINES WS-TRACE-RESULT-AREA
006980                                     PIC X(01).
006990 01  WS-CALL-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
007000
007100*****************
007200 LINKAGE SECTION.
007300*****************
007400 COPY LGRBALL.
007500
007600********************************************
007700 PROCEDURE DIVISION USING LGR-BALL-RECORD.
007800********************************************
007900 MAIN-MODULE.
008000     PERFORM A000-POST-ONE-OPERATION
008100        THRU A099-POST-ONE-OPERATION-EX.
008200     EXIT PROGRAM.
008300
008400*---------------------------------------------------------------*
008500* LGR044 - ONE BALANCE OPERATION, DEPOSIT OR WITHDRAWAL, AGAINST
008600*          AN ACCOUNT THE CALLER HAS ALREADY LOCATED.  EACH
008700*          CHECK BELOW IS TRIED IN THE ORDER THE BUSINESS RULES
008800*          CALL FOR; THE FIRST ONE THAT FAILS WINS.
008900*---------------------------------------------------------------*
009000 A000-POST-ONE-OPERATION.
009100     SET  LGR-BALL-FAILURE       TO TRUE.
009200     MOVE SPACES                 TO LGR-BALL-FAILURE-REASON.
009300     MOVE ZERO                   TO LGR-BALL-NEW-BALANCE.
009400
009500     IF  LGR-BALL-AMOUNT NOT GREATER THAN ZERO
009600         PERFORM B100-REJECT-AMOUNT-NOT-POSITIVE
009700            THRU B199-REJECT-AMOUNT-NOT-POSITIVE-EX
009800         GO TO A099-POST-ONE-OPERATION-EX.
009900
010000     IF  NOT LGR-BALL-IS-FOUND
010100         PERFORM B200-REJECT-ACCOUNT-NOT-FOUND
010200            THRU B299-REJECT-ACCOUNT-NOT-FOUND-EX
010300         GO TO A099-POST-ONE-OPERATION-EX.
010400
010500     IF  LGR-BALL-STATUS NOT EQUAL "A"
010600         PERFORM B300-REJECT-NOT-ACTIVE
010700            THRU B399-REJECT-NOT-ACTIVE-EX
010800         GO TO A099-POST-ONE-OPERATION-EX.
010900
011000     IF  LGR-BALL-WITHDRAWAL
011100         IF  LGR-BALL-OLD-BALANCE LESS THAN LGR-BALL-AMOUNT
011200             PERFORM B400-REJECT-INSUFFICIENT-FUNDS
011300                THRU B499-REJECT-INSUFFICIENT-FUNDS-EX
011400             GO TO A099-POST-ONE-OPERATION-EX.
011500
011600     PERFORM C000-APPLY-THE-OPERATION
011700        THRU C099-APPLY-THE-OPERATION-EX.
011710
011720     ADD  1 TO WS-CALL-COUNT.
011730     IF  U0-ON
011740         MOVE LGR-BALL-SUCCESS-FLAG TO WS-TRACE-RESULT-FLAG
011750         DISPLAY "LGRBALU TRACE - CALL " WS-CALL-COUNT
011755                 " ACCOUNT " LGR-BALL-ACCOUNT-NUMBER
011760                 " RESULT " WS-TRACE-RESULT-ALPHA.
011800
011900 A099-POST-ONE-OPERATION-EX.
012000     EXIT.
012100
012200*---------------------------------------------------------------*
012300 B100-REJECT-AMOUNT-NOT-POSITIVE.
012400*---------------------------------------------------------------*
012500     IF  LGR-BALL-DEPOSIT
012600         MOVE "Deposit amount must be positive"
012700                                 TO LGR-BALL-FAILURE-REASON
012800     ELSE
012900         MOVE "Withdrawal amount must be positive"
013000                                 TO LGR-BALL-FAILURE-REASON
013100     END-IF.
013200 B199-REJECT-AMOUNT-NOT-POSITIVE-EX.
013300     EXIT.
013400
013500*---------------------------------------------------------------*
013600 B200-REJECT-ACCOUNT-NOT-FOUND.
013700*---------------------------------------------------------------*
013800     MOVE LGR-BALL-ACCOUNT-NUMBER TO WS-EDIT-ACCT-NUMBER.
013900     STRING "Account not found with account number: "
014000                 DELIMITED BY SIZE
014100            WS-EDIT-ACCT-NUMBER   DELIMITED BY SPACE
014200       INTO LGR-BALL-FAILURE-REASON.
014300 B299-REJECT-ACCOUNT-NOT-FOUND-EX.
014400     EXIT.
014500
014600*---------------------------------------------------------------*
014700 B300-REJECT-NOT-ACTIVE.
014800*---------------------------------------------------------------*
014900     PERFORM D000-TRANSLATE-STATUS-WORD
015000        THRU D099-TRANSLATE-STATUS-WORD-EX.
015100     IF  LGR-BALL-DEPOSIT
015200         STRING "Cannot deposit to a non-active account: "
015300                     DELIMITED BY SIZE
015400                WS-STATUS-WORD    DELIMITED BY SPACE
015500           INTO LGR-BALL-FAILURE-REASON
015600     ELSE
015700         STRING "Cannot withdraw from a non-active account: "
015800                     DELIMITED BY SIZE
015900                WS-STATUS-WORD    DELIMITED BY SPACE
016000           INTO LGR-BALL-FAILURE-REASON
016100     END-IF.
016200 B399-REJECT-NOT-ACTIVE-EX.
016300     EXIT.
016400
016500*---------------------------------------------------------------*
016600 B400-REJECT-INSUFFICIENT-FUNDS.
016700*---------------------------------------------------------------*
016800     MOVE LGR-BALL-ACCOUNT-NUMBER TO WS-EDIT-ACCT-NUMBER.
016900     MOVE LGR-BALL-OLD-BALANCE    TO WS-EDIT-AVAILABLE.
017000     MOVE LGR-BALL-AMOUNT         TO WS-EDIT-REQUIRED.
017100     STRING "Insufficient balance in account "
017200                 DELIMITED BY SIZE
017300            WS-EDIT-ACCT-NUMBER   DELIMITED BY SPACE
017400            ". Available: "       DELIMITED BY SIZE
017500            WS-EDIT-AVAILABLE     DELIMITED BY SIZE
017600            ", Required: "        DELIMITED BY SIZE
017700            WS-EDIT-REQUIRED      DELIMITED BY SIZE
017800       INTO LGR-BALL-FAILURE-REASON.
017900 B499-REJECT-INSUFFICIENT-FUNDS-EX.
018000     EXIT.
018100
018200*---------------------------------------------------------------*
018300* LGR001 - TRANSLATES THE ONE BYTE STATUS CODE CARRIED ON THE
018400*          MASTER RECORD TO THE FULL WORD USED IN MESSAGE TEXT.
018500*---------------------------------------------------------------*
018600 D000-TRANSLATE-STATUS-WORD.
018700     EVALUATE LGR-BALL-STATUS
018800         WHEN "A"
018900             MOVE "ACTIVE"        TO WS-STATUS-WORD
019000         WHEN "F"
019100             MOVE "FROZEN"        TO WS-STATUS-WORD
019200         WHEN "C"
019300             MOVE "CLOSED"        TO WS-STATUS-WORD
019400         WHEN OTHER
019500             MOVE "UNKNOWN"       TO WS-STATUS-WORD
019600     END-EVALUATE.
019700 D099-TRANSLATE-STATUS-WORD-EX.
019800     EXIT.
019900
020000*---------------------------------------------------------------*
020100 C000-APPLY-THE-OPERATION.
020200*---------------------------------------------------------------*
020300     IF  LGR-BALL-DEPOSIT
020400         COMPUTE LGR-BALL-NEW-BALANCE =
020500                 LGR-BALL-OLD-BALANCE + LGR-BALL-AMOUNT
020600     ELSE
020700         COMPUTE LGR-BALL-NEW-BALANCE =
020800                 LGR-BALL-OLD-BALANCE - LGR-BALL-AMOUNT
020900     END-IF.
021000     SET  LGR-BALL-SUCCESS        TO TRUE.
021100 C099-APPLY-THE-OPERATION-EX.
021200     EXIT.
021300
021400******************************************************************
021500************** END OF PROGRAM SOURCE -  LGRBALU *****************
021600******************************************************************
