000100*-----------------------------------------------------------*
000200* LGRACCL - LINKAGE PARAMETERS FOR CALLED ROUTINE LGRACCV.   *
000300* LGR-ACCL-RECORD CARRIES THE SEARCH KEY IN AND THE FOUND    *
000400* ACCOUNT OUT; LGR-ACCL-TABLE-COUNT AND LGR-ACCL-TABLE ARE   *
000500* THE CALLER'S IN-MEMORY ACCOUNT-MASTER TABLE, PASSED BY     *
000600* REFERENCE SO NO SEPARATE COPY OF IT IS EVER TAKEN.         *
000700*-----------------------------------------------------------*
000800* AMENDMENT HISTORY:                                         *
000900*-----------------------------------------------------------*
001000* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
001100*-----------------------------------------------------------*
001200 01  LGR-ACCL-RECORD.
001300     05  LGR-ACCL-SEARCH-KEY      PIC X(20).
001400     05  LGR-ACCL-FOUND-FLAG      PIC X(01).
001500         88  LGR-ACCL-FOUND             VALUE "Y".
001600         88  LGR-ACCL-NOT-FOUND          VALUE "N".
001700     05  LGR-ACCL-TABLE-INDEX     PIC S9(07) COMP-3.
001800     05  LGR-ACCL-ENTRY-OUT.
001900         COPY LGRACCE.
002000     05  FILLER                   PIC X(05).
002050*
002100* LGR-ACCL-TABLE-COUNT AND LGR-ACCL-TABLE ARE NOT PART OF THIS
002200* COPY BOOK.  THEY ARE THE CALLER'S OWN ACCOUNT MASTER TABLE
002300* AND ARE DECLARED SEPARATELY, BOTH BY THE CALLER AND BY
002400* LGRACCV'S OWN LINKAGE SECTION, SO NO SPARE COPY OF A 500
002500* ENTRY TABLE IS EVER CARRIED WHERE IT IS NOT NEEDED.
