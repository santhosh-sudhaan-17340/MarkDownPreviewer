000100*-----------------------------------------------------------*
000200* LGRREFL - LINKAGE PARAMETERS FOR CALLED ROUTINE LGRREFN,   *
000300* WHICH FORMATS THE RUN'S REFERENCE NUMBERS.  THE CALLER     *
000400* OWNS AND INCREMENTS THE SEQUENCE NUMBER; THIS ROUTINE      *
000500* ONLY FORMATS IT.                                           *
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:                                         *
000800*-----------------------------------------------------------*
000900* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
001000*-----------------------------------------------------------*
001100 01  LGR-REFL-RECORD.
001200     05  LGR-REFL-PREFIX          PIC X(03).
001300*                DEP / WDR / TRF
001400     05  LGR-REFL-SUFFIX          PIC X(04).
001500*                -OUT / -IN / SPACES
001600     05  LGR-REFL-SEQUENCE-NUMBER PIC S9(07) COMP-3.
001700     05  LGR-REFL-REFERENCE-OUT   PIC X(20).
001800     05  FILLER                   PIC X(05).
