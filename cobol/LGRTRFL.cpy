000100*-----------------------------------------------------------*
000200* LGRTRFL - LINKAGE PARAMETERS FOR CALLED ROUTINE LGRTRF.    *
000300* BOTH LEGS OF A TRANSFER AGAINST TWO ALREADY-LOCATED        *
000400* ACCOUNTS.                                                  *
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:                                         *
000700*-----------------------------------------------------------*
000800* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
000900*-----------------------------------------------------------*
001000 01  LGR-TRFL-RECORD.
001100     05  LGR-TRFL-FROM-ACCT       PIC X(20).
001200     05  LGR-TRFL-TO-ACCT         PIC X(20).
001300     05  LGR-TRFL-FROM-FOUND-FLAG PIC X(01).
001400         88  LGR-TRFL-FROM-IS-FOUND      VALUE "Y".
001500     05  LGR-TRFL-TO-FOUND-FLAG   PIC X(01).
001600         88  LGR-TRFL-TO-IS-FOUND        VALUE "Y".
001700     05  LGR-TRFL-FROM-STATUS     PIC X(01).
001800     05  LGR-TRFL-TO-STATUS       PIC X(01).
001900     05  LGR-TRFL-FROM-CURRENCY   PIC X(03).
002000     05  LGR-TRFL-TO-CURRENCY     PIC X(03).
002100     05  LGR-TRFL-FROM-OLD-BAL    PIC S9(15)V99 COMP-3.
002200     05  LGR-TRFL-TO-OLD-BAL      PIC S9(15)V99 COMP-3.
002300     05  LGR-TRFL-AMOUNT          PIC S9(15)V99 COMP-3.
002400     05  LGR-TRFL-FROM-NEW-BAL    PIC S9(15)V99 COMP-3.
002500     05  LGR-TRFL-TO-NEW-BAL      PIC S9(15)V99 COMP-3.
002600     05  LGR-TRFL-SUCCESS-FLAG    PIC X(01).
002700         88  LGR-TRFL-SUCCESS            VALUE "Y".
002800         88  LGR-TRFL-FAILURE            VALUE "N".
002900     05  LGR-TRFL-FAILURE-REASON  PIC X(60).
003000     05  FILLER                   PIC X(05).
