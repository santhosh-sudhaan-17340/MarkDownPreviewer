000100*-----------------------------------------------------------*
000200* LGRTRQ - TRANSACTION-REQUEST FILE RECORD (DISPLAY FORM).   *
000300* LINE SEQUENTIAL, ONE ROW PER REQUESTED DEPOSIT,            *
000400* WITHDRAWAL OR TRANSFER.  READ STRICTLY IN FILE ORDER.      *
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:                                         *
000700*-----------------------------------------------------------*
000800* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
000900*-----------------------------------------------------------*
001000 05  LGR-TRQ-FILE-DATA.
001100     10  TRQF-TYPE                PIC X(04).
001200         88  TRQF-IS-DEPOSIT            VALUE "DEP ".
001300         88  TRQF-IS-WITHDRAWAL         VALUE "WDR ".
001400         88  TRQF-IS-TRANSFER           VALUE "TRF ".
001500*                DEP-DEPOSIT WDR-WITHDRAWAL TRF-TRANSFER
001600     10  TRQF-FROM-ACCT           PIC X(20).
001700*                SOURCE ACCOUNT (DEPOSIT: THE ACCOUNT)
001800     10  TRQF-TO-ACCT             PIC X(20).
001900*                DESTINATION ACCOUNT - TRANSFER ONLY
002000     10  TRQF-AMOUNT              PIC 9(13).99.
002100*                AMOUNT TO MOVE, MUST BE GREATER THAN ZERO
002200     10  TRQF-DESCRIPTION         PIC X(50).
002300*                FREE-TEXT MEMO
002400 05  FILLER                       PIC X(10).
002500*                RESERVED FOR FUTURE USE
002600 05  LGR-TRQ-FILE-ALPHA REDEFINES LGR-TRQ-FILE-DATA
002700                                  PIC X(110).
