000100*-----------------------------------------------------------*
000200* LGRCTL - END-OF-RUN CONTROL TOTALS AND THE RUN-WIDE        *
000300* REFERENCE-NUMBER COUNTER.  ONE COPY, HELD BY LGRPOST.      *
000400*-----------------------------------------------------------*
000500* AMENDMENT HISTORY:                                         *
000600*-----------------------------------------------------------*
000700* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
000800*-----------------------------------------------------------*
000900 05  WS-TOTAL-DEPOSITS            PIC S9(15)V99 COMP-3
001000                                  VALUE ZERO.
001100 05  WS-TOTAL-WITHDRAWALS         PIC S9(15)V99 COMP-3
001200                                  VALUE ZERO.
001300 05  WS-TOTAL-TRANSFERS           PIC S9(15)V99 COMP-3
001400                                  VALUE ZERO.
001500 05  WS-COUNT-SUCCESS             PIC S9(07) COMP-3
001600                                  VALUE ZERO.
001700 05  WS-COUNT-FAILED              PIC S9(07) COMP-3
001800                                  VALUE ZERO.
001900 05  WS-SEQUENCE-NUMBER           PIC S9(07) COMP-3
002000                                  VALUE ZERO.
002100 05  FILLER                       PIC X(05).
