000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LGRREFN.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   LEDGER SERVICES.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - FOR INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FORMAT THE REFERENCE
001200*               NUMBER STAMPED ON EACH TRANSACTION RECORD.  THE
001300*               CALLER OWNS AND INCREMENTS THE RUNNING SEQUENCE
001400*               NUMBER FOR THE JOB; THIS ROUTINE ONLY ZERO-FILLS
001500*               IT TO SEVEN DIGITS AND GLUES THE PREFIX AND
001600*               SUFFIX ON EITHER SIDE.
001700*
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* LGR001  14/03/1991 RBH     - INITIAL VERSION.
002200*----------------------------------------------------------------*
002300* LGR031  23/09/1999 PDS     - Y2K REMEDIATION - NO DATE FIELDS
002400*                               ARE CARRIED BY THIS ROUTINE, NO
002500*                               CHANGE REQUIRED, RECOMPILED AND
002600*                               RE-CERTIFIED ONLY.
002700*----------------------------------------------------------------*
002800* LGR037  06/03/2001 TYK     - REQ 7310 - INITIAL VERSION OF
002900*                               THIS ROUTINE.  FACTORED OUT OF
003000*                               LGRPOST SO THE -OUT/-IN SUFFIX
003100*                               IS BUILT IN ONE PLACE ONLY.
003200*================================================================
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM LGRREFN **".
005500
005600 01  WK-C-COMMON.
005700     COPY LGRCOM.
005800
005900 01  WS-SEQUENCE-EDIT                PIC 9(07).
005910 01  WS-SEQUENCE-EDIT-ALPHA REDEFINES WS-SEQUENCE-EDIT
005920                                 PIC X(07).
005930
005940* LGR037 - TRACE AREA USED ONLY WHEN UPSI-0 IS SET ON AT THE
005950* JOB STEP, SO A MALFORMED REFERENCE NUMBER CAN BE FOLLOWED
005960* THROUGH THE SYSTEM LOG WITHOUT A RECOMPILE.
005970 01  WS-TRACE-OUT-AREA.
005980     05  WS-TRACE-OUT-VALUE   PIC X(20).
005990 01  WS-TRACE-OUT-ALPHA REDEFINES WS-TRACE-OUT-AREA
006000                                 PIC X(20).
006005 01  WS-CALL-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
006010
006100*****************
006200 LINKAGE SECTION.
006300*****************
006400 COPY LGRREFL.
006500
006600********************************************
006700 PROCEDURE DIVISION USING LGR-REFL-RECORD.
006800********************************************
006900 MAIN-MODULE.
007000     PERFORM A000-FORMAT-REFERENCE-NUMBER
007100        THRU A099-FORMAT-REFERENCE-NUMBER-EX.
007200     EXIT PROGRAM.
007300
007400*---------------------------------------------------------------*
007500 A000-FORMAT-REFERENCE-NUMBER.
007600*---------------------------------------------------------------*
007700     MOVE SPACES                   TO LGR-REFL-REFERENCE-OUT.
007800     MOVE LGR-REFL-SEQUENCE-NUMBER TO WS-SEQUENCE-EDIT.
007900     STRING LGR-REFL-PREFIX        DELIMITED BY SPACE
008000            "-"                    DELIMITED BY SIZE
008100            WS-SEQUENCE-EDIT       DELIMITED BY SIZE
008200            LGR-REFL-SUFFIX        DELIMITED BY SIZE
008300       INTO LGR-REFL-REFERENCE-OUT.
008310
008315     ADD  1 TO WS-CALL-COUNT.
008320     IF  U0-ON
008330         MOVE LGR-REFL-REFERENCE-OUT TO WS-TRACE-OUT-VALUE
008340         DISPLAY "LGRREFN TRACE - CALL " WS-CALL-COUNT
008345                 " REFERENCE BUILT " WS-TRACE-OUT-ALPHA.
008400 A099-FORMAT-REFERENCE-NUMBER-EX.
008500     EXIT.
008600
008700******************************************************************
008800************** END OF PROGRAM SOURCE -  LGRREFN *****************
008900******************************************************************
