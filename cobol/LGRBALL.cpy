000100*-----------------------------------------------------------*
000200* LGRBALL - LINKAGE PARAMETERS FOR CALLED ROUTINE LGRBALU.   *
000300* ONE DEPOSIT OR WITHDRAWAL AGAINST ONE ALREADY-LOCATED      *
000400* ACCOUNT; THE OP CODE SELECTS WHICH BUSINESS RULE SET       *
000500* APPLIES.                                                   *
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:                                         *
000800*-----------------------------------------------------------*
000900* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
001000*-----------------------------------------------------------*
001100 01  LGR-BALL-RECORD.
001200     05  LGR-BALL-OPERATION       PIC X(01).
001300         88  LGR-BALL-DEPOSIT            VALUE "D".
001400         88  LGR-BALL-WITHDRAWAL         VALUE "W".
001500     05  LGR-BALL-ACCOUNT-NUMBER  PIC X(20).
001600     05  LGR-BALL-FOUND-FLAG      PIC X(01).
001700         88  LGR-BALL-IS-FOUND           VALUE "Y".
001800     05  LGR-BALL-STATUS          PIC X(01).
001900     05  LGR-BALL-OLD-BALANCE     PIC S9(15)V99 COMP-3.
002000     05  LGR-BALL-AMOUNT          PIC S9(15)V99 COMP-3.
002100     05  LGR-BALL-NEW-BALANCE     PIC S9(15)V99 COMP-3.
002200     05  LGR-BALL-SUCCESS-FLAG    PIC X(01).
002300         88  LGR-BALL-SUCCESS            VALUE "Y".
002400         88  LGR-BALL-FAILURE            VALUE "N".
002500     05  LGR-BALL-FAILURE-REASON  PIC X(60).
002600     05  FILLER                   PIC X(05).
