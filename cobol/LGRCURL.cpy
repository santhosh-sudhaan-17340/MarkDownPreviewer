000100*-----------------------------------------------------------*
000200* LGRCURL - LINKAGE PARAMETERS FOR CALLED ROUTINE LGRCURV,   *
000300* A COMMON MODULE TO VALIDATE A CURRENCY PAIR MATCHES.       *
000400*-----------------------------------------------------------*
000500* AMENDMENT HISTORY:                                         *
000600*-----------------------------------------------------------*
000700* LGR001 - RBH  - 14/03/1991 - INITIAL VERSION.              *
000800*-----------------------------------------------------------*
000900 01  LGR-CURL-RECORD.
001000     05  LGR-CURL-CURRENCY-1      PIC X(03).
001100     05  LGR-CURL-CURRENCY-2      PIC X(03).
001200     05  LGR-CURL-MATCH-FLAG      PIC X(01).
001300         88  LGR-CURL-MATCH              VALUE "Y".
001400         88  LGR-CURL-MISMATCH           VALUE "N".
001500     05  FILLER                   PIC X(03).
