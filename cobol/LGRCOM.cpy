000100*-----------------------------------------------------------*
000200* LGRCOM  - COMMON FILE STATUS WORK AREA                     *
000300* COPIED INTO EVERY LEDGER PROGRAM AND SUBROUTINE SO THAT    *
000400* FILE STATUS CHECKING READS THE SAME WAY IN EACH ONE.       *
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:                                         *
000700*-----------------------------------------------------------*
000800* LGR001 - RBH - 14/03/1991 - INITIAL VERSION, LIFTED FROM   *
000900*                 THE REMITTANCE SHOP'S ASCMWS STANDARD.     *
001000*-----------------------------------------------------------*
001100 05  WK-C-FILE-STATUS           PIC X(02).
001200     88  WK-C-SUCCESSFUL                   VALUE "00".
001300     88  WK-C-END-OF-FILE                  VALUE "10".
001400     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
001500     88  WK-C-ALREADY-OPEN                 VALUE "41".
001600     88  WK-C-DUPLICATE-KEY                VALUE "22".
001700 05  WK-C-RUN-DATE-YMD           PIC 9(06).
001800 05  WK-C-RUN-DATE-YMD-R REDEFINES WK-C-RUN-DATE-YMD.
001900     10  WK-C-RUN-DATE-YMD-YY    PIC 9(02).
002000     10  WK-C-RUN-DATE-YMD-MM    PIC 9(02).
002100     10  WK-C-RUN-DATE-YMD-DD    PIC 9(02).
002200 05  WK-C-RUN-DATE-CCYYMMDD.
002300     10  WK-C-RUN-DATE-CC        PIC 9(02) VALUE 20.
002400     10  WK-C-RUN-DATE-YY        PIC 9(02).
002500     10  WK-C-RUN-DATE-MM        PIC 9(02).
002600     10  WK-C-RUN-DATE-DD        PIC 9(02).
002700 05  FILLER                      PIC X(05).
