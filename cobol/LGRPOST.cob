000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LGRPOST.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   LEDGER SERVICES.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - FOR INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE NIGHTLY
001200*               LEDGER POSTING RUN.  IT LOADS THE ACCOUNT
001300*               MASTER INTO AN IN-MEMORY TABLE, APPLIES EACH
001400*               TRANSACTION REQUEST IN THE INPUT BATCH AGAINST
001500*               THAT TABLE (DEPOSIT, WITHDRAWAL OR TRANSFER),
001600*               WRITES ONE TRANSACTION RECORD PER LEG FOR THE
001700*               DAY'S JOURNAL, REWRITES THE UPDATED ACCOUNT
001800*               MASTER, AND PRINTS THE CONTROL TOTALS REPORT.
001900*
002000*______________________________________________________________
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* LGR001  14/03/1991 RBH     - INITIAL VERSION.  REPLACES THE
002400*                               OLD HAND-POSTED DAYBOOK RUN.
002500*----------------------------------------------------------------*
002600* LGR006  02/11/1992 RBH     - REQ 2240 - ADDED BUSINESS ACCOUNT
002700*                               TYPE TO THE MASTER RECORD.
002800*----------------------------------------------------------------*
002900* LGR014  02/09/1994 KTM     - REQ 4471 - WIDENED CUSTOMER NAME
003000*                               FIELD, RECOMPILED AFFECTED COPY
003100*                               BOOKS.
003200*----------------------------------------------------------------*
003300* LGR022  19/06/1996 KTM     - REQ 5602 - FROZEN ACCOUNTS NOW
003400*                               REJECT BOTH DEBIT AND CREDIT
003500*                               LEGS OF A TRANSFER, NOT JUST THE
003600*                               DEBIT LEG.
003700*----------------------------------------------------------------*
003800* LGR029  11/02/1998 PDS     - REQ 6134 - CONTROL REPORT NOW
003900*                               SHOWS FAILED COUNT AS WELL AS
004000*                               SUCCESS COUNT.
004100*----------------------------------------------------------------*
004200* LGR031  23/09/1999 PDS     - Y2K REMEDIATION - RUN DATE NOW
004300*                               CARRIED AS A 4 DIGIT CENTURY
004400*                               YEAR IN WK-C-COMMON.  NO DATA
004500*                               FIELDS ON THIS FILE SET STORED
004600*                               A 2 DIGIT YEAR SO NO CONVERSION
004700*                               OF HISTORICAL DATA WAS REQUIRED.
004800*----------------------------------------------------------------*
004900* LGR037  06/03/2001 TYK     - REQ 7310 - REFERENCE NUMBER
005000*                               SUFFIX (-OUT/-IN) NOW BUILT BY
005100*                               CALLED ROUTINE LGRREFN INSTEAD
005200*                               OF INLINE STRING HERE.
005300*----------------------------------------------------------------*
005400* LGR044  17/07/2006 VEN     - REQ 8821 - WITHDRAWAL AND DEPOSIT
005500*                               POSTING FACTORED OUT TO CALLED
005600*                               ROUTINE LGRBALU SO THE SAME
005700*                               BALANCE RULES SERVE BOTH.
005800*----------------------------------------------------------------*
005900* LGR051  29/01/2009 ACF     - REQ 9904 - TRANSFER POSTING
006000*                               FACTORED OUT TO CALLED ROUTINE
006100*                               LGRTRF.
006150*----------------------------------------------------------------*
006160* LGR058  11/04/2013 VEN     - REQ 10552 - BRANCH AUDIT QUERY
006170*                               FOUND THE "-OUT" AND "-IN" LEGS OF
006180*                               ONE TRANSFER POSTING UNDER TWO
006190*                               DIFFERENT SEQUENCE NUMBERS.
006195*                               C500-PROCESS-TRANSFER NOW BUMPS
006196*                               WS-SEQUENCE-NUMBER ONCE PER
006197*                               TRANSFER AND REUSES IT FOR BOTH
006198*                               LEGS, AS LGRREFN'S OWN HEADER
006199*                               ALWAYS SAID IT SHOULD.
006200*================================================================
006300 EJECT
006400**********************
006500 ENVIRONMENT DIVISION.
006600**********************
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-AS400.
006900 OBJECT-COMPUTER.  IBM-AS400.
007000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007100                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
007200                   C01 IS TOP-OF-FORM
007300                   UPSI-0 IS UPSI-SWITCH-0
007400                     ON  STATUS IS U0-ON
007500                     OFF STATUS IS U0-OFF
007600                   UPSI-1 IS UPSI-SWITCH-1
007700                     ON  STATUS IS U0-ON
007800                     OFF STATUS IS U0-OFF.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT ACCT-MASTER-IN   ASSIGN TO ACCTIN
008300            ORGANIZATION     IS LINE SEQUENTIAL
008400            FILE STATUS      IS WK-C-FILE-STATUS.
008500
008600     SELECT ACCT-MASTER-OUT  ASSIGN TO ACCTOUT
008700            ORGANIZATION     IS LINE SEQUENTIAL
008800            FILE STATUS      IS WK-C-FILE-STATUS.
008900
009000     SELECT TXN-REQUEST-IN   ASSIGN TO TRQIN
009100            ORGANIZATION     IS LINE SEQUENTIAL
009200            FILE STATUS      IS WK-C-FILE-STATUS.
009300
009400     SELECT TXN-RECORD-OUT   ASSIGN TO TXNOUT
009500            ORGANIZATION     IS LINE SEQUENTIAL
009600            FILE STATUS      IS WK-C-FILE-STATUS.
009700
009800     SELECT CONTROL-RPT-OUT  ASSIGN TO RPTOUT
009900            ORGANIZATION     IS LINE SEQUENTIAL
010000            FILE STATUS      IS WK-C-FILE-STATUS.
010100
010200***************
010300 DATA DIVISION.
010400***************
010500 FILE SECTION.
010600**************
010700 FD  ACCT-MASTER-IN
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS LGR-ACCTIN-REC.
011000 01  LGR-ACCTIN-REC.
011100     COPY LGRACCT.
011200
011300 FD  ACCT-MASTER-OUT
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS LGR-ACCTOUT-REC.
011600 01  LGR-ACCTOUT-REC.
011700     COPY LGRACCT.
011800
011900 FD  TXN-REQUEST-IN
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS LGR-TRQIN-REC.
012200 01  LGR-TRQIN-REC.
012300     COPY LGRTRQ.
012400
012500 FD  TXN-RECORD-OUT
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS LGR-TXNOUT-REC.
012800 01  LGR-TXNOUT-REC.
012900     COPY LGRTXN.
013000
013100 FD  CONTROL-RPT-OUT
013200     LABEL RECORDS ARE OMITTED
013300     DATA RECORD IS LGR-RPT-LINE.
013400 01  LGR-RPT-LINE            PIC X(80).
013500
013600 WORKING-STORAGE SECTION.
013700*************************
013800 01  FILLER                          PIC X(24)        VALUE
013900     "** PROGRAM LGRPOST **".
014000
014100* ------------------ PROGRAM WORKING STORAGE -------------------*
014200 01  WK-C-COMMON.
014300     COPY LGRCOM.
014400
014500 01  WS-CONTROL-TOTALS.
014600     COPY LGRCTL.
014700
014800 01  WS-ACCT-TABLE.
014900     05  WS-ACCT-ENTRY OCCURS 500 TIMES.
015000         COPY LGRACCE.
015050     05  FILLER               PIC X(05).
015100 01  WS-ACCT-TABLE-COUNT      PIC S9(07) COMP-3 VALUE ZERO.
015200 01  WS-ACCT-UPD-INDEX        PIC S9(07) COMP-3 VALUE ZERO.
015300
015400 01  WS-EOF-SWITCHES.
015500     05  WS-ACCTIN-EOF-SW     PIC X(01) VALUE "N".
015600         88  WS-ACCTIN-EOF          VALUE "Y".
015700     05  WS-TRQIN-EOF-SW      PIC X(01) VALUE "N".
015800         88  WS-TRQIN-EOF           VALUE "Y".
015850     05  FILLER               PIC X(05).
015900
016000 01  WS-TXN-REFERENCE        PIC X(20) VALUE SPACES.
016100
016200* -------------- LINKAGE COPY BOOKS FOR CALLED WORK ------------*
016300 COPY LGRACCL.
016400 COPY LGRBALL.
016500 COPY LGRTRFL.
016600 COPY LGRREFL.
016700
016800 01  WS-RPT-LINE-AREA.
016900     05  WS-RPT-LABEL         PIC X(50).
017000     05  WS-RPT-RULE-LINE REDEFINES WS-RPT-LABEL
017100                              PIC X(48).
017200     05  WS-RPT-VALUE         PIC ZZZZZZZZZZZZ9.99.
017300     05  WS-RPT-COUNT REDEFINES WS-RPT-VALUE
017400                              PIC ZZZZZZ9.
017500     05  FILLER               PIC X(14).
017600 01  WS-RPT-LINE-ALPHA REDEFINES WS-RPT-LINE-AREA
017700                              PIC X(80).
017800
017900 01  WS-RPT-DATE-AREA.
018000     05  WS-RPT-DATE-CC       PIC 9(02).
018100     05  WS-RPT-DATE-YY       PIC 9(02).
018200     05  WS-RPT-DATE-MM       PIC 9(02).
018300     05  WS-RPT-DATE-DD       PIC 9(02).
018350     05  FILLER               PIC X(05).
018400
018500*****************
018600 LINKAGE SECTION.
018700*****************
018800
018900********************************************
019000 PROCEDURE DIVISION.
019100********************************************
019200 MAIN-MODULE.
019300     PERFORM A000-OPEN-ALL-FILES
019400        THRU A099-OPEN-ALL-FILES-EX.
019500     PERFORM B000-LOAD-ACCOUNT-MASTER
019600        THRU B099-LOAD-ACCOUNT-MASTER-EX.
019700     PERFORM C000-PROCESS-TRANSACTIONS
019800        THRU C099-PROCESS-TRANSACTIONS-EX.
019900     PERFORM D000-WRITE-BACK-ACCOUNTS
020000        THRU D099-WRITE-BACK-ACCOUNTS-EX.
020100     PERFORM E000-PRINT-CONTROL-REPORT
020200        THRU E099-PRINT-CONTROL-REPORT-EX.
020300     PERFORM Z000-END-PROGRAM-ROUTINE
020400        THRU Z999-END-PROGRAM-ROUTINE-EX.
020500     STOP RUN.
020600
020700*---------------------------------------------------------------*
020800 A000-OPEN-ALL-FILES.
020900*---------------------------------------------------------------*
021000     OPEN INPUT  ACCT-MASTER-IN.
021100     IF  NOT WK-C-SUCCESSFUL
021200         DISPLAY "LGRPOST - OPEN FILE ERROR - ACCT-MASTER-IN"
021300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400         GO TO Y900-ABNORMAL-TERMINATION.
021500
021600     OPEN OUTPUT ACCT-MASTER-OUT.
021700     IF  NOT WK-C-SUCCESSFUL
021800         DISPLAY "LGRPOST - OPEN FILE ERROR - ACCT-MASTER-OUT"
021900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000         GO TO Y900-ABNORMAL-TERMINATION.
022100
022200     OPEN INPUT  TXN-REQUEST-IN.
022300     IF  NOT WK-C-SUCCESSFUL
022400         DISPLAY "LGRPOST - OPEN FILE ERROR - TXN-REQUEST-IN"
022500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600         GO TO Y900-ABNORMAL-TERMINATION.
022700
022800     OPEN OUTPUT TXN-RECORD-OUT.
022900     IF  NOT WK-C-SUCCESSFUL
023000         DISPLAY "LGRPOST - OPEN FILE ERROR - TXN-RECORD-OUT"
023100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023200         GO TO Y900-ABNORMAL-TERMINATION.
023300
023400     OPEN OUTPUT CONTROL-RPT-OUT.
023500     IF  NOT WK-C-SUCCESSFUL
023600         DISPLAY "LGRPOST - OPEN FILE ERROR - CONTROL-RPT-OUT"
023700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023800         GO TO Y900-ABNORMAL-TERMINATION.
023900
024000     ACCEPT WK-C-RUN-DATE-YMD FROM DATE.
024010     MOVE WK-C-RUN-DATE-YMD-YY   TO WK-C-RUN-DATE-YY.
024020     MOVE WK-C-RUN-DATE-YMD-MM   TO WK-C-RUN-DATE-MM.
024030     MOVE WK-C-RUN-DATE-YMD-DD   TO WK-C-RUN-DATE-DD.
024100
024200 A099-OPEN-ALL-FILES-EX.
024300     EXIT.
024400
024500*---------------------------------------------------------------*
024600* LOADS THE ACCOUNT MASTER INTO WS-ACCT-TABLE SO THAT EVERY
024700* TRANSACTION REQUEST CAN BE APPLIED WITHOUT RE-READING THE
024800* MASTER FILE FOR EACH TRANSACTION.
024900*---------------------------------------------------------------*
025000 B000-LOAD-ACCOUNT-MASTER.
025100*---------------------------------------------------------------*
025200     PERFORM B100-READ-ONE-ACCOUNT
025300        THRU B199-READ-ONE-ACCOUNT-EX.
025400     PERFORM B200-STORE-ACCOUNT-ENTRY
025500        THRU B299-STORE-ACCOUNT-ENTRY-EX
025600        UNTIL WS-ACCTIN-EOF.
025700
025800 B099-LOAD-ACCOUNT-MASTER-EX.
025900     EXIT.
026000
026100 B100-READ-ONE-ACCOUNT.
026200     READ ACCT-MASTER-IN.
026300     IF  WK-C-END-OF-FILE
026400         SET WS-ACCTIN-EOF TO TRUE
026500     ELSE
026600     IF  NOT WK-C-SUCCESSFUL
026700         DISPLAY "LGRPOST - READ ERROR - ACCT-MASTER-IN"
026800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026900         GO TO Y900-ABNORMAL-TERMINATION.
027000
027100 B199-READ-ONE-ACCOUNT-EX.
027200     EXIT.
027300
027400 B200-STORE-ACCOUNT-ENTRY.
027500     ADD  1 TO WS-ACCT-TABLE-COUNT.
027600     MOVE ACCTF-NUMBER OF LGR-ACCTIN-REC
027700          TO LGR-ACCT-NUMBER OF WS-ACCT-ENTRY
027800                            (WS-ACCT-TABLE-COUNT).
027900     MOVE ACCTF-CUSTOMER-NAME OF LGR-ACCTIN-REC
028000          TO LGR-ACCT-CUSTOMER-NAME OF WS-ACCT-ENTRY
028100                            (WS-ACCT-TABLE-COUNT).
028200     MOVE ACCTF-BALANCE OF LGR-ACCTIN-REC
028300          TO LGR-ACCT-BALANCE OF WS-ACCT-ENTRY
028400                            (WS-ACCT-TABLE-COUNT).
028500     MOVE ACCTF-CURRENCY OF LGR-ACCTIN-REC
028600          TO LGR-ACCT-CURRENCY OF WS-ACCT-ENTRY
028700                            (WS-ACCT-TABLE-COUNT).
028800     MOVE ACCTF-STATUS OF LGR-ACCTIN-REC
028900          TO LGR-ACCT-STATUS OF WS-ACCT-ENTRY
029000                            (WS-ACCT-TABLE-COUNT).
029100     MOVE ACCTF-TYPE OF LGR-ACCTIN-REC
029200          TO LGR-ACCT-TYPE OF WS-ACCT-ENTRY
029300                            (WS-ACCT-TABLE-COUNT).
029400     PERFORM B100-READ-ONE-ACCOUNT
029500        THRU B199-READ-ONE-ACCOUNT-EX.
029600
029700 B299-STORE-ACCOUNT-ENTRY-EX.
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100* MAIN TRANSACTION LOOP.  EACH REQUEST IS DISPATCHED TO ITS OWN
030200* PARAGRAPH BY TYPE.  LGR022 - FROZEN/CLOSED ACCOUNT CHECKS ARE
030300* DONE DOWNSTREAM IN LGRBALU/LGRTRF, NOT HERE.
030400*---------------------------------------------------------------*
030500 C000-PROCESS-TRANSACTIONS.
030600*---------------------------------------------------------------*
030700     PERFORM C100-READ-ONE-REQUEST
030800        THRU C199-READ-ONE-REQUEST-EX.
030900     PERFORM C200-PROCESS-ONE-REQUEST
031000        THRU C299-PROCESS-ONE-REQUEST-EX
031100        UNTIL WS-TRQIN-EOF.
031200
031300 C099-PROCESS-TRANSACTIONS-EX.
031400     EXIT.
031500
031600 C100-READ-ONE-REQUEST.
031700     READ TXN-REQUEST-IN.
031800     IF  WK-C-END-OF-FILE
031900         SET WS-TRQIN-EOF TO TRUE
032000     ELSE
032100     IF  NOT WK-C-SUCCESSFUL
032200         DISPLAY "LGRPOST - READ ERROR - TXN-REQUEST-IN"
032300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032400         GO TO Y900-ABNORMAL-TERMINATION.
032500
032600 C199-READ-ONE-REQUEST-EX.
032700     EXIT.
032800
032900 C200-PROCESS-ONE-REQUEST.
033000     EVALUATE TRUE
033100         WHEN TRQF-IS-DEPOSIT
033200             PERFORM C300-PROCESS-DEPOSIT
033300                THRU C399-PROCESS-DEPOSIT-EX
033400         WHEN TRQF-IS-WITHDRAWAL
033500             PERFORM C400-PROCESS-WITHDRAWAL
033600                THRU C499-PROCESS-WITHDRAWAL-EX
033700         WHEN TRQF-IS-TRANSFER
033800             PERFORM C500-PROCESS-TRANSFER
033900                THRU C599-PROCESS-TRANSFER-EX
034000         WHEN OTHER
034100             DISPLAY "LGRPOST - UNKNOWN REQUEST TYPE - "
034200                     TRQF-TYPE
034300     END-EVALUATE.
034400     PERFORM C100-READ-ONE-REQUEST
034500        THRU C199-READ-ONE-REQUEST-EX.
034600
034700 C299-PROCESS-ONE-REQUEST-EX.
034800     EXIT.
034900
035000*---------------------------------------------------------------*
035100* DEP005 - DEPOSIT PROCESSING.  ACCOUNT IS LOCATED BY LGRACCV,
035200* THE DEPOSIT RULES ARE APPLIED BY LGRBALU, AND ONE TRANSACTION
035300* RECORD IS WRITTEN FOR THE RESULT.
035400*---------------------------------------------------------------*
035500 C300-PROCESS-DEPOSIT.
035600*---------------------------------------------------------------*
035700     MOVE "DEP"                   TO LGR-REFL-PREFIX.
035800     MOVE SPACES                  TO LGR-REFL-SUFFIX.
035900     ADD  1                       TO WS-SEQUENCE-NUMBER.
036000     MOVE WS-SEQUENCE-NUMBER      TO LGR-REFL-SEQUENCE-NUMBER.
036100     CALL "LGRREFN" USING LGR-REFL-RECORD.
036200     MOVE LGR-REFL-REFERENCE-OUT  TO WS-TXN-REFERENCE.
036300
036400     MOVE TRQF-FROM-ACCT          TO LGR-ACCL-SEARCH-KEY.
036500     CALL "LGRACCV" USING LGR-ACCL-RECORD,
036600                          WS-ACCT-TABLE-COUNT,
036700                          WS-ACCT-TABLE.
036800
036900     MOVE "D"                     TO LGR-BALL-OPERATION.
037000     MOVE TRQF-FROM-ACCT          TO LGR-BALL-ACCOUNT-NUMBER.
037100     MOVE LGR-ACCL-FOUND-FLAG     TO LGR-BALL-FOUND-FLAG.
037200     MOVE LGR-ACCT-STATUS OF LGR-ACCL-ENTRY-OUT
037300                                  TO LGR-BALL-STATUS.
037400     MOVE LGR-ACCT-BALANCE OF LGR-ACCL-ENTRY-OUT
037500                                  TO LGR-BALL-OLD-BALANCE.
037600     MOVE TRQF-AMOUNT             TO LGR-BALL-AMOUNT.
037700     CALL "LGRBALU" USING LGR-BALL-RECORD.
037800
037900     MOVE SPACES                  TO LGR-TXNOUT-REC.
038000     MOVE WS-TXN-REFERENCE        TO TXNF-REFERENCE-NUMBER.
038100     MOVE TRQF-FROM-ACCT          TO TXNF-ACCOUNT-NUMBER.
038200     MOVE "DEPOSIT"               TO TXNF-TYPE.
038300     MOVE TRQF-AMOUNT             TO TXNF-AMOUNT.
038400     MOVE LGR-BALL-NEW-BALANCE    TO TXNF-BALANCE-AFTER.
038500     MOVE LGR-ACCT-CURRENCY OF LGR-ACCL-ENTRY-OUT
038600                                  TO TXNF-CURRENCY.
038700     MOVE SPACES                  TO TXNF-RELATED-ACCOUNT.
038800     MOVE TRQF-DESCRIPTION        TO TXNF-DESCRIPTION.
038900
039000     IF  LGR-BALL-SUCCESS
039100         SET  TXNF-SUCCESS        TO TRUE
039200         MOVE SPACES              TO TXNF-FAILURE-REASON
039300         ADD  TRQF-AMOUNT         TO WS-TOTAL-DEPOSITS
039400         ADD  1 TO WS-COUNT-SUCCESS
039500         MOVE LGR-BALL-NEW-BALANCE
039600              TO LGR-ACCT-BALANCE OF WS-ACCT-ENTRY
039700                                 (LGR-ACCL-TABLE-INDEX)
039800     ELSE
039900         SET  TXNF-FAILED         TO TRUE
040000         MOVE LGR-BALL-FAILURE-REASON
040100                                  TO TXNF-FAILURE-REASON
040200         ADD  1 TO WS-COUNT-FAILED.
040300
040400     WRITE LGR-TXNOUT-REC.
040500     IF  NOT WK-C-SUCCESSFUL
040600         DISPLAY "LGRPOST - WRITE ERROR - TXN-RECORD-OUT"
040700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040800         GO TO Y900-ABNORMAL-TERMINATION.
040900
041000 C399-PROCESS-DEPOSIT-EX.
041100     EXIT.
041200
041300*---------------------------------------------------------------*
041400* WDR006 - WITHDRAWAL PROCESSING.  SAME SHAPE AS THE DEPOSIT
041500* PARAGRAPH ABOVE BUT OPERATION CODE "W" CARRIES THE SUFFICIENT
041600* FUNDS CHECK IN LGRBALU.
041700*---------------------------------------------------------------*
041800 C400-PROCESS-WITHDRAWAL.
041900*---------------------------------------------------------------*
042000     MOVE "WDR"                   TO LGR-REFL-PREFIX.
042100     MOVE SPACES                  TO LGR-REFL-SUFFIX.
042200     ADD  1                       TO WS-SEQUENCE-NUMBER.
042300     MOVE WS-SEQUENCE-NUMBER      TO LGR-REFL-SEQUENCE-NUMBER.
042400     CALL "LGRREFN" USING LGR-REFL-RECORD.
042500     MOVE LGR-REFL-REFERENCE-OUT  TO WS-TXN-REFERENCE.
042600
042700     MOVE TRQF-FROM-ACCT          TO LGR-ACCL-SEARCH-KEY.
042800     CALL "LGRACCV" USING LGR-ACCL-RECORD,
042900                          WS-ACCT-TABLE-COUNT,
043000                          WS-ACCT-TABLE.
043100
043200     MOVE "W"                     TO LGR-BALL-OPERATION.
043300     MOVE TRQF-FROM-ACCT          TO LGR-BALL-ACCOUNT-NUMBER.
043400     MOVE LGR-ACCL-FOUND-FLAG     TO LGR-BALL-FOUND-FLAG.
043500     MOVE LGR-ACCT-STATUS OF LGR-ACCL-ENTRY-OUT
043600                                  TO LGR-BALL-STATUS.
043700     MOVE LGR-ACCT-BALANCE OF LGR-ACCL-ENTRY-OUT
043800                                  TO LGR-BALL-OLD-BALANCE.
043900     MOVE TRQF-AMOUNT             TO LGR-BALL-AMOUNT.
044000     CALL "LGRBALU" USING LGR-BALL-RECORD.
044100
044200     MOVE SPACES                  TO LGR-TXNOUT-REC.
044300     MOVE WS-TXN-REFERENCE        TO TXNF-REFERENCE-NUMBER.
044400     MOVE TRQF-FROM-ACCT          TO TXNF-ACCOUNT-NUMBER.
044500     MOVE "WITHDRAWAL"            TO TXNF-TYPE.
044600     MOVE TRQF-AMOUNT             TO TXNF-AMOUNT.
044700     MOVE LGR-BALL-NEW-BALANCE    TO TXNF-BALANCE-AFTER.
044800     MOVE LGR-ACCT-CURRENCY OF LGR-ACCL-ENTRY-OUT
044900                                  TO TXNF-CURRENCY.
045000     MOVE SPACES                  TO TXNF-RELATED-ACCOUNT.
045100     MOVE TRQF-DESCRIPTION        TO TXNF-DESCRIPTION.
045200
045300     IF  LGR-BALL-SUCCESS
045400         SET  TXNF-SUCCESS        TO TRUE
045500         MOVE SPACES              TO TXNF-FAILURE-REASON
045600         ADD  TRQF-AMOUNT         TO WS-TOTAL-WITHDRAWALS
045700         ADD  1 TO WS-COUNT-SUCCESS
045800         MOVE LGR-BALL-NEW-BALANCE
045900              TO LGR-ACCT-BALANCE OF WS-ACCT-ENTRY
046000                                 (LGR-ACCL-TABLE-INDEX)
046100     ELSE
046200         SET  TXNF-FAILED         TO TRUE
046300         MOVE LGR-BALL-FAILURE-REASON
046400                                  TO TXNF-FAILURE-REASON
046500         ADD  1 TO WS-COUNT-FAILED.
046600
046700     WRITE LGR-TXNOUT-REC.
046800     IF  NOT WK-C-SUCCESSFUL
046900         DISPLAY "LGRPOST - WRITE ERROR - TXN-RECORD-OUT"
047000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047100         GO TO Y900-ABNORMAL-TERMINATION.
047200
047300 C499-PROCESS-WITHDRAWAL-EX.
047400     EXIT.
047500
047600*---------------------------------------------------------------*
047700* TRF051 - TRANSFER PROCESSING.  LGRTRF OWNS ALL FIVE ORDERED
047800* CHECKS AND BOTH BALANCE UPDATES; TWO TRANSACTION RECORDS ARE
047900* WRITTEN HERE, ONE PER LEG, REFERENCE NUMBER SUFFIXED -OUT AND
048000* -IN RESPECTIVELY.
048100*---------------------------------------------------------------*
048200 C500-PROCESS-TRANSFER.
048300*---------------------------------------------------------------*
048400     MOVE TRQF-FROM-ACCT          TO LGR-ACCL-SEARCH-KEY.
048500     CALL "LGRACCV" USING LGR-ACCL-RECORD,
048600                          WS-ACCT-TABLE-COUNT,
048700                          WS-ACCT-TABLE.
048800     MOVE LGR-ACCL-FOUND-FLAG     TO LGR-TRFL-FROM-FOUND-FLAG.
048900     MOVE LGR-ACCL-TABLE-INDEX    TO WS-ACCT-UPD-INDEX.
049000     MOVE LGR-ACCT-STATUS OF LGR-ACCL-ENTRY-OUT
049100                                  TO LGR-TRFL-FROM-STATUS.
049200     MOVE LGR-ACCT-CURRENCY OF LGR-ACCL-ENTRY-OUT
049300                                  TO LGR-TRFL-FROM-CURRENCY.
049400     MOVE LGR-ACCT-BALANCE OF LGR-ACCL-ENTRY-OUT
049500                                  TO LGR-TRFL-FROM-OLD-BAL.
049600
049700     MOVE TRQF-TO-ACCT            TO LGR-ACCL-SEARCH-KEY.
049800     CALL "LGRACCV" USING LGR-ACCL-RECORD,
049900                          WS-ACCT-TABLE-COUNT,
050000                          WS-ACCT-TABLE.
050100     MOVE LGR-ACCL-FOUND-FLAG     TO LGR-TRFL-TO-FOUND-FLAG.
050200     MOVE LGR-ACCT-STATUS OF LGR-ACCL-ENTRY-OUT
050300                                  TO LGR-TRFL-TO-STATUS.
050400     MOVE LGR-ACCT-CURRENCY OF LGR-ACCL-ENTRY-OUT
050500                                  TO LGR-TRFL-TO-CURRENCY.
050600     MOVE LGR-ACCT-BALANCE OF LGR-ACCL-ENTRY-OUT
050700                                  TO LGR-TRFL-TO-OLD-BAL.
050800
050900     MOVE TRQF-FROM-ACCT          TO LGR-TRFL-FROM-ACCT.
051000     MOVE TRQF-TO-ACCT            TO LGR-TRFL-TO-ACCT.
051100     MOVE TRQF-AMOUNT             TO LGR-TRFL-AMOUNT.
051200     CALL "LGRTRF" USING LGR-TRFL-RECORD.
051300
051400     MOVE "TRF"                   TO LGR-REFL-PREFIX.
051500     MOVE "-OUT"                  TO LGR-REFL-SUFFIX.
051600     ADD  1                       TO WS-SEQUENCE-NUMBER.
051700     MOVE WS-SEQUENCE-NUMBER      TO LGR-REFL-SEQUENCE-NUMBER.
051800     CALL "LGRREFN" USING LGR-REFL-RECORD.
051900
052000     MOVE SPACES                  TO LGR-TXNOUT-REC.
052100     MOVE LGR-REFL-REFERENCE-OUT  TO TXNF-REFERENCE-NUMBER.
052200     MOVE TRQF-FROM-ACCT          TO TXNF-ACCOUNT-NUMBER.
052300     MOVE "TRANSFER_OUT"          TO TXNF-TYPE.
052400     MOVE TRQF-AMOUNT             TO TXNF-AMOUNT.
052500     MOVE LGR-TRFL-FROM-NEW-BAL   TO TXNF-BALANCE-AFTER.
052600     MOVE LGR-TRFL-FROM-CURRENCY  TO TXNF-CURRENCY.
052700     MOVE TRQF-TO-ACCT            TO TXNF-RELATED-ACCOUNT.
052800     MOVE TRQF-DESCRIPTION        TO TXNF-DESCRIPTION.
052900     IF  LGR-TRFL-SUCCESS
053000         SET  TXNF-SUCCESS        TO TRUE
053100         MOVE SPACES              TO TXNF-FAILURE-REASON
053200     ELSE
053300         SET  TXNF-FAILED         TO TRUE
053400         MOVE LGR-TRFL-FAILURE-REASON TO TXNF-FAILURE-REASON.
053500     WRITE LGR-TXNOUT-REC.
053600     IF  NOT WK-C-SUCCESSFUL
053700         DISPLAY "LGRPOST - WRITE ERROR - TXN-RECORD-OUT"
053800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053900         GO TO Y900-ABNORMAL-TERMINATION.
054000
054100     MOVE "TRF"                   TO LGR-REFL-PREFIX.
054200     MOVE "-IN"                   TO LGR-REFL-SUFFIX.
054300* LGR058 - BOTH LEGS OF ONE TRANSFER SHARE THE SAME SEQUENCE
054350* NUMBER, SO WS-SEQUENCE-NUMBER IS NOT BUMPED AGAIN HERE - THE
054360* VALUE IS STILL SITTING IN LGR-REFL-SEQUENCE-NUMBER FROM THE
054370* "-OUT" LEG ABOVE.
054400     MOVE WS-SEQUENCE-NUMBER      TO LGR-REFL-SEQUENCE-NUMBER.
054500     CALL "LGRREFN" USING LGR-REFL-RECORD.
054600
054700     MOVE SPACES                  TO LGR-TXNOUT-REC.
054800     MOVE LGR-REFL-REFERENCE-OUT  TO TXNF-REFERENCE-NUMBER.
054900     MOVE TRQF-TO-ACCT            TO TXNF-ACCOUNT-NUMBER.
055000     MOVE "TRANSFER_IN"           TO TXNF-TYPE.
055100     MOVE TRQF-AMOUNT             TO TXNF-AMOUNT.
055200     MOVE LGR-TRFL-TO-NEW-BAL     TO TXNF-BALANCE-AFTER.
055300     MOVE LGR-TRFL-TO-CURRENCY    TO TXNF-CURRENCY.
055400     MOVE TRQF-FROM-ACCT          TO TXNF-RELATED-ACCOUNT.
055500     MOVE TRQF-DESCRIPTION        TO TXNF-DESCRIPTION.
055600     IF  LGR-TRFL-SUCCESS
055700         SET  TXNF-SUCCESS        TO TRUE
055800         MOVE SPACES              TO TXNF-FAILURE-REASON
055900     ELSE
056000         SET  TXNF-FAILED         TO TRUE
056100         MOVE LGR-TRFL-FAILURE-REASON TO TXNF-FAILURE-REASON.
056200     WRITE LGR-TXNOUT-REC.
056300     IF  NOT WK-C-SUCCESSFUL
056400         DISPLAY "LGRPOST - WRITE ERROR - TXN-RECORD-OUT"
056500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056600         GO TO Y900-ABNORMAL-TERMINATION.
056700
056800     IF  LGR-TRFL-SUCCESS
056900         ADD  TRQF-AMOUNT TO WS-TOTAL-TRANSFERS
057000         ADD  1 TO WS-COUNT-SUCCESS
057100         MOVE LGR-TRFL-FROM-NEW-BAL
057200              TO LGR-ACCT-BALANCE OF WS-ACCT-ENTRY
057300                                 (WS-ACCT-UPD-INDEX)
057400         MOVE TRQF-TO-ACCT TO LGR-ACCL-SEARCH-KEY
057500         CALL "LGRACCV" USING LGR-ACCL-RECORD,
057600                              WS-ACCT-TABLE-COUNT,
057700                              WS-ACCT-TABLE
057800         MOVE LGR-TRFL-TO-NEW-BAL
057900              TO LGR-ACCT-BALANCE OF WS-ACCT-ENTRY
058000                                 (LGR-ACCL-TABLE-INDEX)
058100     ELSE
058200         ADD  1 TO WS-COUNT-FAILED.
058300
058400 C599-PROCESS-TRANSFER-EX.
058500     EXIT.
058600
058700*---------------------------------------------------------------*
058800 D000-WRITE-BACK-ACCOUNTS.
058900*---------------------------------------------------------------*
059000     PERFORM D100-WRITE-ONE-ACCOUNT
059100        THRU D199-WRITE-ONE-ACCOUNT-EX
059200        VARYING WS-ACCT-UPD-INDEX FROM 1 BY 1
059300        UNTIL WS-ACCT-UPD-INDEX > WS-ACCT-TABLE-COUNT.
059400
059500 D099-WRITE-BACK-ACCOUNTS-EX.
059600     EXIT.
059700
059800 D100-WRITE-ONE-ACCOUNT.
059900     MOVE SPACES TO LGR-ACCTOUT-REC.
060000     MOVE LGR-ACCT-NUMBER OF WS-ACCT-ENTRY (WS-ACCT-UPD-INDEX)
060100          TO ACCTF-NUMBER OF LGR-ACCTOUT-REC.
060200     MOVE LGR-ACCT-CUSTOMER-NAME OF WS-ACCT-ENTRY
060300                                 (WS-ACCT-UPD-INDEX)
060400          TO ACCTF-CUSTOMER-NAME OF LGR-ACCTOUT-REC.
060500     MOVE LGR-ACCT-BALANCE OF WS-ACCT-ENTRY (WS-ACCT-UPD-INDEX)
060600          TO ACCTF-BALANCE OF LGR-ACCTOUT-REC.
060700     MOVE LGR-ACCT-CURRENCY OF WS-ACCT-ENTRY (WS-ACCT-UPD-INDEX)
060800          TO ACCTF-CURRENCY OF LGR-ACCTOUT-REC.
060900     MOVE LGR-ACCT-STATUS OF WS-ACCT-ENTRY (WS-ACCT-UPD-INDEX)
061000          TO ACCTF-STATUS OF LGR-ACCTOUT-REC.
061100     MOVE LGR-ACCT-TYPE OF WS-ACCT-ENTRY (WS-ACCT-UPD-INDEX)
061200          TO ACCTF-TYPE OF LGR-ACCTOUT-REC.
061300     WRITE LGR-ACCTOUT-REC.
061400     IF  NOT WK-C-SUCCESSFUL
061500         DISPLAY "LGRPOST - WRITE ERROR - ACCT-MASTER-OUT"
061600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061700         GO TO Y900-ABNORMAL-TERMINATION.
061800
061900 D199-WRITE-ONE-ACCOUNT-EX.
062000     EXIT.
062100
062200*---------------------------------------------------------------*
062300* LGR029 - PRINTS THE CONTROL TOTALS REPORT FOR THE RUN.
062400* LGR037 - HEADER NOW SHOWS THE RUN DATE PULLED FROM WK-C-COMMON.
062500*---------------------------------------------------------------*
062600 E000-PRINT-CONTROL-REPORT.
062700*---------------------------------------------------------------*
062800     MOVE SPACES TO WS-RPT-LINE-AREA.
062900     MOVE "BANKING LEDGER BATCH RUN - CONTROL TOTALS"
063000          TO WS-RPT-LABEL.
063100     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
063200
063300     MOVE SPACES TO WS-RPT-LINE-AREA.
063400     MOVE WK-C-RUN-DATE-CC   TO WS-RPT-DATE-CC.
063500     MOVE WK-C-RUN-DATE-YY   TO WS-RPT-DATE-YY.
063600     MOVE WK-C-RUN-DATE-MM   TO WS-RPT-DATE-MM.
063700     MOVE WK-C-RUN-DATE-DD   TO WS-RPT-DATE-DD.
063800     STRING "RUN DATE: " DELIMITED BY SIZE
063900            WS-RPT-DATE-CC  DELIMITED BY SIZE
064000            WS-RPT-DATE-YY  DELIMITED BY SIZE
064100            "-"             DELIMITED BY SIZE
064200            WS-RPT-DATE-MM  DELIMITED BY SIZE
064300            "-"             DELIMITED BY SIZE
064400            WS-RPT-DATE-DD  DELIMITED BY SIZE
064500       INTO WS-RPT-LABEL.
064600     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
064700
064800     MOVE SPACES TO WS-RPT-LINE-AREA.
064900     MOVE ALL "-" TO WS-RPT-RULE-LINE.
065000     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
065100
065200     MOVE SPACES TO WS-RPT-LINE-AREA.
065300     MOVE "TOTAL DEPOSIT AMOUNT......." TO WS-RPT-LABEL.
065400     MOVE WS-TOTAL-DEPOSITS       TO WS-RPT-VALUE.
065500     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
065600
065700     MOVE SPACES TO WS-RPT-LINE-AREA.
065800     MOVE "TOTAL WITHDRAWAL AMOUNT...." TO WS-RPT-LABEL.
065900     MOVE WS-TOTAL-WITHDRAWALS    TO WS-RPT-VALUE.
066000     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
066100
066200     MOVE SPACES TO WS-RPT-LINE-AREA.
066300     MOVE "TOTAL TRANSFER AMOUNT......" TO WS-RPT-LABEL.
066400     MOVE WS-TOTAL-TRANSFERS      TO WS-RPT-VALUE.
066500     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
066600
066700     MOVE SPACES TO WS-RPT-LINE-AREA.
066800     MOVE "TRANSACTIONS SUCCEEDED....." TO WS-RPT-LABEL.
066900     MOVE WS-COUNT-SUCCESS        TO WS-RPT-COUNT.
067000     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
067100
067200     MOVE SPACES TO WS-RPT-LINE-AREA.
067300     MOVE "TRANSACTIONS FAILED........" TO WS-RPT-LABEL.
067400     MOVE WS-COUNT-FAILED         TO WS-RPT-COUNT.
067500     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
067600
067700     MOVE SPACES TO WS-RPT-LINE-AREA.
067800     MOVE ALL "-" TO WS-RPT-RULE-LINE.
067900     WRITE LGR-RPT-LINE FROM WS-RPT-LINE-ALPHA.
068000
068100 E099-PRINT-CONTROL-REPORT-EX.
068200     EXIT.
068300
068400*---------------------------------------------------------------*
068500*                   PROGRAM SUBROUTINE                         *
068600*---------------------------------------------------------------*
068700 Y900-ABNORMAL-TERMINATION.
068800     PERFORM Z000-END-PROGRAM-ROUTINE
068900        THRU Z999-END-PROGRAM-ROUTINE-EX.
069000     STOP RUN.
069100
069200 Z000-END-PROGRAM-ROUTINE.
069300     CLOSE ACCT-MASTER-IN  ACCT-MASTER-OUT
069400           TXN-REQUEST-IN  TXN-RECORD-OUT
069500           CONTROL-RPT-OUT.
069600     IF  NOT WK-C-SUCCESSFUL
069700         DISPLAY "LGRPOST - CLOSE FILE ERROR"
069800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
069900
070000 Z999-END-PROGRAM-ROUTINE-EX.
070100     EXIT.
070200
070300******************************************************************
070400************** END OF PROGRAM SOURCE -  LGRPOST ****************
070500******************************************************************
