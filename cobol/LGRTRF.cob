000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LGRTRF.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   LEDGER SERVICES.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - FOR INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND POST A
001200*               TRANSFER BETWEEN TWO ACCOUNTS THE CALLER HAS
001300*               ALREADY LOCATED.  ALL FIVE TRANSFER CHECKS ARE
001400*               TRIED IN ORDER; THE FIRST ONE THAT FAILS WINS
001500*               AND NEITHER BALANCE IS TOUCHED.  ON SUCCESS
001600*               BOTH NEW BALANCES ARE RETURNED FOR THE CALLER
001700*               TO POST BACK TO ITS OWN ACCOUNT TABLE.
001800*
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* LGR001  14/03/1991 RBH     - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* LGR022  19/06/1996 KTM     - REQ 5602 - FROZEN ACCOUNTS NOW
002500*                               REJECT BOTH DEBIT AND CREDIT
002600*                               LEGS OF A TRANSFER, NOT JUST THE
002700*                               DEBIT LEG.
002800*----------------------------------------------------------------*
002900* LGR031  23/09/1999 PDS     - Y2K REMEDIATION - NO DATE FIELDS
003000*                               ARE CARRIED BY THIS ROUTINE, NO
003100*                               CHANGE REQUIRED, RECOMPILED AND
003200*                               RE-CERTIFIED ONLY.
003300*----------------------------------------------------------------*
003400* LGR051  29/01/2009 ACF     - REQ 9904 - INITIAL VERSION OF
003500*                               THIS ROUTINE.  FACTORED OUT OF
003600*                               LGRPOST SO THE TRANSFER RULES
003700*                               LIVE IN ONE PLACE.  CALLS THE
003800*                               COMMON CURRENCY COMPARE MODULE
003900*                               LGRCURV RATHER THAN COMPARING
004000*                               THE CODES IN LINE.
004100*================================================================
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                   UPSI-0 IS UPSI-SWITCH-0
005100                     ON  STATUS IS U0-ON
005200                     OFF STATUS IS U0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700***************
005800 DATA DIVISION.
005900***************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM LGRTRF **".
006400
006500 01  WK-C-COMMON.
006600     COPY LGRCOM.
006700
006800 01  WS-STATUS-WORD                  PIC X(08).
006900
007000 01  WS-EDIT-AREA.
007100     05  WS-EDIT-ACCT-NUMBER         PIC X(20).
007200     05  WS-EDIT-AVAILABLE           PIC Z,ZZZ,ZZZ,ZZ9.99.
007300     05  WS-EDIT-REQUIRED            PIC Z,ZZZ,ZZZ,ZZ9.99.
007350     05  FILLER                      PIC X(05).
007400 01  WS-EDIT-ALPHA REDEFINES WS-EDIT-AREA
007500                                     PIC X(57).
007510
007520* LGR051 - TRACE AREA USED ONLY WHEN UPSI-0 IS SET ON AT THE
007530* JOB STEP, SO A TRANSFER CAN BE FOLLOWED THROUGH THE SYSTEM
007540* LOG WITHOUT A RECOMPILE WHEN THE DESK QUERIES A REJECT.
007550 01  WS-TRACE-RESULT-AREA.
007560     05  WS-TRACE-RESULT-FLAG        PIC X(01).
007570 01  WS-TRACE-RESULT-ALPHA REDEFINES WS-TRACE-RESULT-AREA
007580                                     PIC X(01).
007590 01  WS-CALL-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
007600
007700*--------------- LINKAGE COPY BOOK FOR LGRCURV CALL -------------*
007800 COPY LGRCURL.
007900
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300 COPY LGRTRFL.
008400
008500********************************************
008600 PROCEDURE DIVISION USING LGR-TRFL-RECORD.
008700********************************************
008800 MAIN-MODULE.
008900     PERFORM A000-VALIDATE-AND-POST-TRANSFER
009000        THRU A099-VALIDATE-AND-POST-TRANSFER-EX.
009100     EXIT PROGRAM.
009200
009300*---------------------------------------------------------------*
009400* LGR051 - THE FIVE TRANSFER CHECKS, IN THE ORDER THE BUSINESS
009500*          RULES CALL FOR.  THE FIRST ONE THAT FAILS WINS.
009600*---------------------------------------------------------------*
009700 A000-VALIDATE-AND-POST-TRANSFER.
009800     SET  LGR-TRFL-FAILURE        TO TRUE.
009900     MOVE SPACES                  TO LGR-TRFL-FAILURE-REASON.
010000     MOVE ZERO                    TO LGR-TRFL-FROM-NEW-BAL.
010100     MOVE ZERO                    TO LGR-TRFL-TO-NEW-BAL.
010200
010300     IF  LGR-TRFL-FROM-ACCT EQUAL LGR-TRFL-TO-ACCT
010400         MOVE "Cannot transfer to the same account"
010500                                  TO LGR-TRFL-FAILURE-REASON
010600         GO TO A099-VALIDATE-AND-POST-TRANSFER-EX.
010700
010800     IF  NOT LGR-TRFL-FROM-IS-FOUND
010900         MOVE LGR-TRFL-FROM-ACCT  TO WS-EDIT-ACCT-NUMBER
011000         STRING "Account not found with account number: "
011100                     DELIMITED BY SIZE
011200                WS-EDIT-ACCT-NUMBER DELIMITED BY SPACE
011300           INTO LGR-TRFL-FAILURE-REASON
011400         GO TO A099-VALIDATE-AND-POST-TRANSFER-EX.
011500
011600     IF  NOT LGR-TRFL-TO-IS-FOUND
011700         MOVE LGR-TRFL-TO-ACCT    TO WS-EDIT-ACCT-NUMBER
011800         STRING "Account not found with account number: "
011900                     DELIMITED BY SIZE
012000                WS-EDIT-ACCT-NUMBER DELIMITED BY SPACE
012100           INTO LGR-TRFL-FAILURE-REASON
012200         GO TO A099-VALIDATE-AND-POST-TRANSFER-EX.
012300
012400     IF  LGR-TRFL-FROM-STATUS NOT EQUAL "A"
012500         PERFORM D000-TRANSLATE-FROM-STATUS
012600            THRU D099-TRANSLATE-FROM-STATUS-EX
012700         STRING "Source account is not active: "
012800                     DELIMITED BY SIZE
012900                WS-STATUS-WORD    DELIMITED BY SPACE
013000           INTO LGR-TRFL-FAILURE-REASON
013100         GO TO A099-VALIDATE-AND-POST-TRANSFER-EX.
013200
013300     IF  LGR-TRFL-TO-STATUS NOT EQUAL "A"
013400         PERFORM D100-TRANSLATE-TO-STATUS
013500            THRU D199-TRANSLATE-TO-STATUS-EX
013600         STRING "Destination account is not active: "
013700                     DELIMITED BY SIZE
013800                WS-STATUS-WORD    DELIMITED BY SPACE
013900           INTO LGR-TRFL-FAILURE-REASON
014000         GO TO A099-VALIDATE-AND-POST-TRANSFER-EX.
014100
014200     MOVE LGR-TRFL-FROM-CURRENCY  TO LGR-CURL-CURRENCY-1.
014300     MOVE LGR-TRFL-TO-CURRENCY    TO LGR-CURL-CURRENCY-2.
014400     CALL "LGRCURV" USING LGR-CURL-RECORD.
014500     IF  LGR-CURL-MISMATCH
014600         STRING "Currency mismatch: "
014700                     DELIMITED BY SIZE
014800                LGR-TRFL-FROM-CURRENCY DELIMITED BY SIZE
014900                " vs "             DELIMITED BY SIZE
015000                LGR-TRFL-TO-CURRENCY DELIMITED BY SIZE
015100           INTO LGR-TRFL-FAILURE-REASON
015200         GO TO A099-VALIDATE-AND-POST-TRANSFER-EX.
015300
015400     IF  LGR-TRFL-FROM-OLD-BAL LESS THAN LGR-TRFL-AMOUNT
015500         MOVE LGR-TRFL-FROM-ACCT  TO WS-EDIT-ACCT-NUMBER
015600         MOVE LGR-TRFL-FROM-OLD-BAL TO WS-EDIT-AVAILABLE
015700         MOVE LGR-TRFL-AMOUNT     TO WS-EDIT-REQUIRED
015800         STRING "Insufficient balance in account "
015900                     DELIMITED BY SIZE
016000                WS-EDIT-ACCT-NUMBER DELIMITED BY SPACE
016100                ". Available: "    DELIMITED BY SIZE
016200                WS-EDIT-AVAILABLE  DELIMITED BY SIZE
016300                ", Required: "     DELIMITED BY SIZE
016400                WS-EDIT-REQUIRED   DELIMITED BY SIZE
016500           INTO LGR-TRFL-FAILURE-REASON
016600         GO TO A099-VALIDATE-AND-POST-TRANSFER-EX.
016700
016800     PERFORM C000-POST-BOTH-LEGS
016900        THRU C099-POST-BOTH-LEGS-EX.
016910
016920     ADD  1 TO WS-CALL-COUNT.
016925     IF  U0-ON
016930         MOVE LGR-TRFL-SUCCESS-FLAG TO WS-TRACE-RESULT-FLAG
016940         DISPLAY "LGRTRF TRACE - CALL " WS-CALL-COUNT
016945                 " FROM " LGR-TRFL-FROM-ACCT
016950                 " TO " LGR-TRFL-TO-ACCT
016960                 " RESULT " WS-TRACE-RESULT-ALPHA.
017000
017100 A099-VALIDATE-AND-POST-TRANSFER-EX.
017200     EXIT.
017300
017400*---------------------------------------------------------------*
017500 C000-POST-BOTH-LEGS.
017600*---------------------------------------------------------------*
017700     COMPUTE LGR-TRFL-FROM-NEW-BAL =
017800             LGR-TRFL-FROM-OLD-BAL - LGR-TRFL-AMOUNT.
017900     COMPUTE LGR-TRFL-TO-NEW-BAL =
018000             LGR-TRFL-TO-OLD-BAL + LGR-TRFL-AMOUNT.
018100     SET  LGR-TRFL-SUCCESS        TO TRUE.
018200 C099-POST-BOTH-LEGS-EX.
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600* LGR001 - TRANSLATES THE SOURCE ACCOUNT'S ONE BYTE STATUS CODE
018700*          TO THE FULL WORD USED IN MESSAGE TEXT.
018800*---------------------------------------------------------------*
018900 D000-TRANSLATE-FROM-STATUS.
019000     EVALUATE LGR-TRFL-FROM-STATUS
019100         WHEN "A"
019200             MOVE "ACTIVE"        TO WS-STATUS-WORD
019300         WHEN "F"
019400             MOVE "FROZEN"        TO WS-STATUS-WORD
019500         WHEN "C"
019600             MOVE "CLOSED"        TO WS-STATUS-WORD
019700         WHEN OTHER
019800             MOVE "UNKNOWN"       TO WS-STATUS-WORD
019900     END-EVALUATE.
020000 D099-TRANSLATE-FROM-STATUS-EX.
020100     EXIT.
020200
020300*---------------------------------------------------------------*
020400* LGR001 - TRANSLATES THE DESTINATION ACCOUNT'S ONE BYTE STATUS
020500*          CODE TO THE FULL WORD USED IN MESSAGE TEXT.
020600*---------------------------------------------------------------*
020700 D100-TRANSLATE-TO-STATUS.
020800     EVALUATE LGR-TRFL-TO-STATUS
020900         WHEN "A"
021000             MOVE "ACTIVE"        TO WS-STATUS-WORD
021100         WHEN "F"
021200             MOVE "FROZEN"        TO WS-STATUS-WORD
021300         WHEN "C"
021400             MOVE "CLOSED"        TO WS-STATUS-WORD
021500         WHEN OTHER
021600             MOVE "UNKNOWN"       TO WS-STATUS-WORD
021700     END-EVALUATE.
021800 D199-TRANSLATE-TO-STATUS-EX.
021900     EXIT.
022000
022100******************************************************************
022200************** END OF PROGRAM SOURCE -  LGRTRF  *****************
022300******************************************************************
